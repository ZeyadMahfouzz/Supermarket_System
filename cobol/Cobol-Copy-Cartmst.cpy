      *****************************************************************
      ** CARTMST  -  SHOPPING CART MASTER RECORD LAYOUT
      **
      ** ONE RECORD PER USER.  CART-ITEMS IS THE LINE-ITEM ARRAY
      ** CARRYING THE ITEM-ID/QUANTITY MAP THAT THE ON-LINE CART
      ** SERVICE KEEPS IN MEMORY.  MASTER IS ACCESSED BY CART-USER-ID.
      **
      ** 06/14/88   RGD  ORIGINAL LAYOUT FOR CART/ORDER CONVERSION.
      ** 03/09/91   RGD  WIDENED CART-ITEM-QTY TO 9(05) PER TICKET
      **                 CT-1447 (BULK-ORDER CUSTOMERS).
      ** 11/02/98   LMH  ADDED CART-LAST-UPDATE-DATE/TIME FOR AUDIT.
      ** 09/21/03   PDQ  Y2K FOLLOW-UP -- CONFIRMED 4-DIGIT YEAR IN
      **                 CART-LAST-UPDATE-DATE, NO CHANGE REQUIRED.
      *****************************************************************
       01  CART-MASTER-RECORD.
           05  CART-USER-ID                PIC 9(09).
           05  CART-RECORD-STATUS          PIC X(01).
               88  CART-ACTIVE                     VALUE "A".
               88  CART-EMPTY                       VALUE "E".
           05  CART-LAST-UPDATE-DATE       PIC 9(08).
           05  CART-LAST-UPDATE-TIME       PIC 9(06).
           05  CART-ITEM-COUNT             PIC 9(03).
           05  CART-ITEMS OCCURS 50 TIMES
                          INDEXED BY CART-ITEM-NDX.
               10  CART-ITEM-ID            PIC 9(09).
               10  CART-ITEM-QTY           PIC 9(05).
           05  FILLER                      PIC X(35).
