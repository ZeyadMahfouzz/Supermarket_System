      *****************************************************************
      ** ORDTRAN  -  ORDER TRANSACTION RECORD LAYOUT
      **
      ** ONE FILE, TWO READERS -- CKO3000 PROCESSES OTRAN-ACTION
      ** "CHECKOUT" AND SKIPS EVERYTHING ELSE; ORD4000 PROCESSES
      ** "SETSTATUS" AND "CANCEL" AND SKIPS "CHECKOUT".  KEEPS THE
      ** DAILY ORDER-ACTIVITY FEED IN ONE SEQUENTIAL FILE INSTEAD OF
      ** SPLITTING IT AT THE SOURCE.
      **
      ** 06/14/88   RGD  ORIGINAL LAYOUT.
      ** 04/22/92   RGD  ADDED OTRAN-PAYMENT PER TICKET OR-0512.
      *****************************************************************
       01  ORDER-TRANSACTION-RECORD.
           05  OTRAN-ACTION                PIC X(09).
               88  OTRAN-IS-CHECKOUT               VALUE "CHECKOUT".
               88  OTRAN-IS-SETSTATUS              VALUE "SETSTATUS".
               88  OTRAN-IS-CANCEL                 VALUE "CANCEL".
           05  OTRAN-USER-ID               PIC 9(09).
           05  OTRAN-ORDER-ID              PIC 9(09).
           05  OTRAN-NEW-STATUS            PIC X(10).
           05  OTRAN-PAYMENT               PIC X(20).
           05  FILLER                      PIC X(03).
