000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. ORD4000.
000400 AUTHOR. R G DEAN.
000500 INSTALLATION. RETAIL SYSTEMS DIVISION.
000600 DATE-WRITTEN. 07/08/88.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED -- INTERNAL USE ONLY.
000900*****************************************************************
001000* ORD4000 -- ORDER STATUS MAINTENANCE
001100*
001200* READS ORDER-TRAN-FILE FOR OTRAN-ACTION = SETSTATUS OR CANCEL
001300* (CHECKOUT RECORDS ON THE SAME FILE BELONG TO CKO3000 AND ARE
001400* SKIPPED HERE UNPROCESSED).  ORDER-MASTER IS OPENED I-O RANDOM,
001500* KEYED DIRECTLY BY OTRAN-ORDER-ID (THE RELATIVE RECORD NUMBER
001600* *IS* THE ORDER-ID -- NO SEPARATE INDEX IS NEEDED).  A
001700* DELIVERED ORDER MAY NOT CHANGE STATUS AT ALL EXCEPT TO ITSELF,
001800* AND A CANCELLED ORDER MAY NOT CHANGE STATUS OR BE CANCELLED
001850* AGAIN.  REJECTS GO TO THE EXCEPTION REPORT, WHICH THIS STEP
001900* OPENS EXTEND SINCE CRT2000 AND CKO3000 RAN EARLIER IN THE
001950* SAME JOB AND CREATED IT.
002100*
002200* CHANGE LOG
002300* 07/08/88   RGD  ORIGINAL PROGRAM.
002400* 11/02/98   LMH  Y2K REVIEW -- NO DATE FIELDS TOUCHED BY THIS
002500*                 PROGRAM, NO CHANGE REQUIRED.
002600* 06/03/02   PDQ  CANCEL OF A CANCELLED ORDER NOW REJECTED INSTEAD
002700*                 OF SILENTLY LEAVING THE RECORD ALONE, PER AUDIT
002800*                 AR-2231 FOLLOW-UP.
002900* 09/19/09   PDQ  210-VALIDATE-SETSTATUS-TRANSITION SPLIT OUT OF
003000*                 200-APPLY-SETSTATUS-TRANSACTION FOR CLARITY.
003050* 05/11/11   PDQ  200-APPLY-SETSTATUS-TRANSACTION THRU 210-EXIT
003060*                 NOW RUN AS ONE PERFORM RANGE, TICKET IT-1206.
003070* 09/19/14   PDQ  DROPPED THE UNUSED SPECIAL-NAMES TOP-OF-FORM
003080*                 MNEMONIC -- THIS STEP HAS NO PAGE-ORIENTED
003090*                 PRINT OUTPUT TO ADVANCE, TICKET OR-0741.
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500*
003600 SOURCE-COMPUTER.  IBM-4341.
003700 OBJECT-COMPUTER.  IBM-4341.
004000*
004100 INPUT-OUTPUT SECTION.
004200*
004300 FILE-CONTROL.
004400*
004500     SELECT ORDER-TRAN-FILE  ASSIGN TO ORDTRAN
004600                     ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT ORDER-MASTER     ASSIGN TO ORDMAST
004800                     ORGANIZATION IS RELATIVE
004900                     ACCESS IS RANDOM
005000                     RELATIVE KEY IS WS-ORDER-RRN
005100                     FILE STATUS IS ORDMAST-FILE-STATUS.
005200     SELECT EXCEPTION-REPORT ASSIGN TO EXCPRPT
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  ORDER-TRAN-FILE.
006000*
006100     COPY "Cobol-Copy-Ordtran.cpy".
006200*
006300 FD  ORDER-MASTER.
006400*
006500     COPY "Cobol-Copy-Ordmst.cpy".
006600*
006700 FD  EXCEPTION-REPORT.
006800*
006900 01  EXCEPTION-REPORT-LINE            PIC X(80).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007210 77  WS-ORDER-RRN             PIC S9(9)     USAGE COMP.
007220*
007300 01  SWITCHES.
007400     05  TRAN-EOF-SWITCH          PIC X   VALUE "N".
007500         88  TRAN-EOF                     VALUE "Y".
007600     05  ORDER-FOUND-SWITCH       PIC X   VALUE "N".
007700         88  ORDER-FOUND                  VALUE "Y".
007800     05  TRANSITION-OK-SWITCH     PIC X   VALUE "N".
007900         88  TRANSITION-OK                VALUE "Y".
008000     05  FILLER                   PIC X(01).
008100*
008200 01  FILE-STATUS-FIELDS.
008300     05  ORDMAST-FILE-STATUS      PIC XX.
008400         88  ORDMAST-SUCCESSFUL           VALUE "00" "04".
008500         88  ORDMAST-NOTFOUND             VALUE "23".
008600     05  FILLER                   PIC X(01).
008700*
009200 01  EXCEPTION-LINE-FIELDS.
009300     05  ELF-ACTION               PIC X(09).
009400     05  ELF-KEY-TEXT             PIC 9(09).
009500     05  ELF-REASON               PIC X(40).
009600     05  FILLER                   PIC X(01).
009700*
009800 01  STATUS-TEXT-WORK-AREA.
009900     05  STW-CANCEL-STATUS        PIC X(10).
010000     05  STW-CANCEL-STATUS-R REDEFINES STW-CANCEL-STATUS
010100                                  PIC X(10).
010200     05  FILLER                   PIC X(01).
010300*
010400 PROCEDURE DIVISION.
010500*
010600 000-MAINTAIN-ORDER-STATUS.
010700*
010800     OPEN INPUT  ORDER-TRAN-FILE
010900          I-O    ORDER-MASTER
011000          EXTEND EXCEPTION-REPORT.
011100     PERFORM 100-PROCESS-STATUS-TRANSACTION
011200         UNTIL TRAN-EOF.
011300     CLOSE ORDER-TRAN-FILE
011400           ORDER-MASTER
011500           EXCEPTION-REPORT.
011600     STOP RUN.
011700*
011800 100-PROCESS-STATUS-TRANSACTION.
011900*
012000     PERFORM 110-READ-ORDER-TRANSACTION.
012100     IF NOT TRAN-EOF
012200         IF OTRAN-IS-SETSTATUS
012300             PERFORM 200-APPLY-SETSTATUS-TRANSACTION THRU 210-EXIT
012400         ELSE IF OTRAN-IS-CANCEL
012500             PERFORM 300-APPLY-CANCEL-TRANSACTION
012600         END-IF.
012700*
012800 110-READ-ORDER-TRANSACTION.
012900*
013000     READ ORDER-TRAN-FILE
013100         AT END
013200             MOVE "Y" TO TRAN-EOF-SWITCH.
013300*
013400 120-FIND-ORDER-MASTER.
013500*
013600     MOVE OTRAN-ORDER-ID TO WS-ORDER-RRN.
013700     READ ORDER-MASTER
013800         INVALID KEY
013900             MOVE "N" TO ORDER-FOUND-SWITCH
014000         NOT INVALID KEY
014100             MOVE "Y" TO ORDER-FOUND-SWITCH.
014200*
014300 200-APPLY-SETSTATUS-TRANSACTION.
014400*
014500     PERFORM 120-FIND-ORDER-MASTER.
014600     IF NOT ORDER-FOUND
014700         MOVE "SETSTATUS" TO ELF-ACTION
014800         MOVE OTRAN-ORDER-ID TO ELF-KEY-TEXT
014900         MOVE "ORDER NOT FOUND" TO ELF-REASON
015000         PERFORM 800-WRITE-EXCEPTION-LINE
015010         GO TO 210-EXIT.
015020     PERFORM 210-VALIDATE-SETSTATUS-TRANSITION.
015030     IF TRANSITION-OK
015400         MOVE OTRAN-NEW-STATUS TO ORDER-STATUS
015500         PERFORM 900-REWRITE-ORDER-MASTER
015600     ELSE
015700         MOVE "SETSTATUS" TO ELF-ACTION
015800         MOVE OTRAN-ORDER-ID TO ELF-KEY-TEXT
015900         PERFORM 800-WRITE-EXCEPTION-LINE.
016000*
016100 210-VALIDATE-SETSTATUS-TRANSITION.
016200*
016300     MOVE "Y" TO TRANSITION-OK-SWITCH.
016400     IF ORDER-STAT-DELIVERED
016450         AND OTRAN-NEW-STATUS NOT EQUAL "DELIVERED"
016500         MOVE "N" TO TRANSITION-OK-SWITCH
016550         MOVE "CANNOT CHANGE STATUS OF DELIVERED ORDER"
016600             TO ELF-REASON
016700     ELSE
016800         IF ORDER-STAT-CANCELLED
016900             MOVE "N" TO TRANSITION-OK-SWITCH
017000             MOVE "CANNOT CHANGE STATUS OF CANCELLED ORDER"
017100                 TO ELF-REASON
017200         END-IF.
017210 210-EXIT.
017220     EXIT.
017300*
017400 300-APPLY-CANCEL-TRANSACTION.
017500*
017600     PERFORM 120-FIND-ORDER-MASTER.
017700     IF NOT ORDER-FOUND
017800         MOVE "CANCEL" TO ELF-ACTION
017900         MOVE OTRAN-ORDER-ID TO ELF-KEY-TEXT
018000         MOVE "ORDER NOT FOUND" TO ELF-REASON
018100         PERFORM 800-WRITE-EXCEPTION-LINE
018200     ELSE
018300         IF ORDER-STAT-DELIVERED OR ORDER-STAT-CANCELLED
018400             MOVE ORDER-STATUS TO STW-CANCEL-STATUS
018500             MOVE "CANCEL" TO ELF-ACTION
018600             MOVE OTRAN-ORDER-ID TO ELF-KEY-TEXT
018700             STRING "CANNOT CANCEL ORDER WITH STATUS: "
018750                    DELIMITED BY SIZE
018900                    STW-CANCEL-STATUS DELIMITED BY SIZE
019000                    INTO ELF-REASON
019100             PERFORM 800-WRITE-EXCEPTION-LINE
019200         ELSE
019300             SET ORDER-STAT-CANCELLED TO TRUE
019400             PERFORM 900-REWRITE-ORDER-MASTER.
019500*
019600 800-WRITE-EXCEPTION-LINE.
019700*
019800     STRING ELF-ACTION    DELIMITED BY SIZE
019900            " ORDER="     DELIMITED BY SIZE
020000            ELF-KEY-TEXT  DELIMITED BY SIZE
020100            " REJECTED: " DELIMITED BY SIZE
020200            ELF-REASON    DELIMITED BY SIZE
020300            INTO EXCEPTION-REPORT-LINE.
020400     WRITE EXCEPTION-REPORT-LINE.
020500*
020600 900-REWRITE-ORDER-MASTER.
020700*
020800     REWRITE ORDER-MASTER-RECORD
020900         INVALID KEY
021000             DISPLAY "REWRITE ERROR ON ORDMAST FOR ORDER "
021100                 ORDER-ID " STATUS " ORDMAST-FILE-STATUS.
