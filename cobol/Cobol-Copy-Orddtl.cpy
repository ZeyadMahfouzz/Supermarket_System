      *****************************************************************
      ** ORDDTL  -  ORDER LINE-ITEM DETAIL RECORD LAYOUT
      **
      ** ONE RECORD PER LINE ITEM SNAPSHOTTED OFF A CART AT CHECKOUT.
      ** CHILD OF ORDMST, GROUPED (NOT KEYED) BY DETAIL-ORDER-ID.
      **
      ** 06/14/88   RGD  ORIGINAL LAYOUT.
      ** 04/22/92   RGD  ADDED DETAIL-SUBTOTAL SO RPT5000 NEED NOT
      **                 RECOMPUTE QTY * PRICE.
      *****************************************************************
       01  ORDER-DETAIL-RECORD.
           05  DETAIL-ORDER-ID             PIC 9(09).
           05  DETAIL-ITEM-ID              PIC 9(09).
           05  DETAIL-QTY                  PIC 9(05).
           05  DETAIL-UNIT-PRICE           PIC S9(07)V99.
           05  DETAIL-SUBTOTAL             PIC S9(09)V99.
           05  FILLER                      PIC X(10).
