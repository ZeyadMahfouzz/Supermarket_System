000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. CRT2000.
000400 AUTHOR. R G DEAN.
000500 INSTALLATION. RETAIL SYSTEMS DIVISION.
000600 DATE-WRITTEN. 06/14/88.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED -- INTERNAL USE ONLY.
000900*****************************************************************
001000* CRT2000 -- SHOPPING CART TRANSACTION MAINTENANCE
001100*
001200* APPLIES ADD/UPDATE/REMOVE/CLEAR TRANSACTIONS FROM THE LINE-
001300* SEQUENTIAL CART-TRAN-FILE AGAINST THE INDEXED CART-MASTER FILE.
001400* A USER WITH NO EXISTING CART RECORD GETS ONE BUILT ON THE FLY
001500* (GET-OR-CREATE) BEFORE THE TRANSACTION IS APPLIED.  THIS STEP
001600* OPENS EXCEPTION-REPORT OUTPUT SO THE FILE EXISTS FRESH FOR
001700* CKO3000 AND ORD4000, WHICH EXTEND IT LATER IN THE SAME RUN; THE
001800* ONLY REJECT CRT2000 ITSELF CAN WRITE IS AN ADD/UPDATE THAT WOULD
001900* PUSH A CART PAST THE 50-LINE COBOL-SIDE BOUND.
002000*
002100* CHANGE LOG
002200* 06/14/88   RGD  ORIGINAL PROGRAM.
002300* 03/09/91   RGD  WIDENED ITEM QTY TO 5 DIGITS, TICKET CT-1447.
002400* 11/02/98   LMH  Y2K -- STAMP CART-LAST-UPDATE-DATE WITH 4-DIGIT
002500*                 YEAR ON EVERY REWRITE (WAS 2-DIGIT).  SEE PARA
002600*                 340-STAMP-UPDATE-TIME.
002700* 09/21/03   PDQ  ADDED 240-FIND-ITEM-IN-CART SUBSCRIPT BOUNDS
002800*                 CHECK AFTER AUDIT AR-2231 (RUNAWAY SUBSCRIPT ON
002900*                 A CORRUPT TRANSACTION FILE).
003000* 05/18/07   PDQ  CLEAR ACTION NOW ZEROES CART-ITEM-COUNT ONLY,
003100*                 PER REVISED CART SERVICE SPEC -- LINES ARE LEFT
003200*                 IN PLACE UNTIL OVERWRITTEN, NOT BLANKED.
003220* 09/19/14   PDQ  DROPPED THE UNUSED SPECIAL-NAMES TOP-OF-FORM
003240*                 MNEMONIC -- THIS STEP HAS NO PAGE-ORIENTED
003260*                 PRINT OUTPUT TO ADVANCE, TICKET OR-0741.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700*
003800 SOURCE-COMPUTER.  IBM-4341.
003900 OBJECT-COMPUTER.  IBM-4341.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT CART-TRAN-FILE  ASSIGN TO CARTTRAN
004800                     ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT CART-MASTER     ASSIGN TO CARTMAST
005000                     ORGANIZATION IS INDEXED
005100                     ACCESS IS DYNAMIC
005200                     RECORD KEY IS CART-USER-ID
005300                     FILE STATUS IS CARTMAST-FILE-STATUS.
005400     SELECT EXCEPTION-REPORT ASSIGN TO EXCPRPT
005500                     ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  CART-TRAN-FILE.
006200*
006300 01  CART-TRANSACTION-RECORD.
006400     05  TRAN-USER-ID            PIC 9(09).
006500     05  TRAN-ACTION             PIC X(06).
006600         88  TRAN-IS-ADD                 VALUE "ADD".
006700         88  TRAN-IS-UPDATE               VALUE "UPDATE".
006800         88  TRAN-IS-REMOVE                VALUE "REMOVE".
006900         88  TRAN-IS-CLEAR                 VALUE "CLEAR".
007000     05  TRAN-ITEM-ID             PIC 9(09).
007100     05  TRAN-QTY                 PIC 9(05).
007200     05  FILLER                   PIC X(11).
007300*
007400 FD  CART-MASTER.
007500*
007600     COPY "Cobol-Copy-Cartmst.cpy".
007700*
007800 FD  EXCEPTION-REPORT.
007900*
008000 01  EXCEPTION-REPORT-LINE        PIC X(80).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008310 77  WS-ITEM-SUB              PIC S9(4)     USAGE COMP.
008320 77  WS-SAVE-COUNT            PIC S9(4)     USAGE COMP.
008330*
008400 01  SWITCHES.
008500     05  TRANSACTION-EOF-SWITCH   PIC X   VALUE "N".
008600         88  TRANSACTION-EOF              VALUE "Y".
008700     05  MASTER-FOUND-SWITCH      PIC X   VALUE "N".
008800         88  MASTER-FOUND                 VALUE "Y".
008900     05  ITEM-FOUND-SWITCH        PIC X   VALUE "N".
009000         88  ITEM-FOUND                   VALUE "Y".
009050     05  FILLER                   PIC X(01).
009100*
009200 01  FILE-STATUS-FIELDS.
009300     05  CARTMAST-FILE-STATUS     PIC XX.
009400         88  CARTMAST-SUCCESSFUL          VALUE "00" "04".
009500         88  CARTMAST-NOTFOUND            VALUE "23".
009550     05  FILLER                   PIC X(01).
009600*
010100 01  SYSTEM-DATE-TIME.
010200     05  SYS-DATE-YYMMDD          PIC 9(06).
010300     05  SYS-DATE-R REDEFINES SYS-DATE-YYMMDD.
010400         10  SYS-DATE-YY          PIC 9(02).
010500         10  SYS-DATE-MM          PIC 9(02).
010600         10  SYS-DATE-DD          PIC 9(02).
010700     05  SYS-TIME-HHMMSSCC        PIC 9(08).
010800     05  SYS-TIME-R REDEFINES SYS-TIME-HHMMSSCC.
010900         10  SYS-TIME-HH          PIC 9(02).
011000         10  SYS-TIME-MM          PIC 9(02).
011100         10  SYS-TIME-SS          PIC 9(02).
011150         10  SYS-TIME-CC          PIC 9(02).
011200     05  WS-CENTURY               PIC 9(02).
011250     05  FILLER                   PIC X(01).
011400*
011500 01  RUN-DATE-FIELDS.
011600     05  RUN-DATE-NUMERIC         PIC 9(08).
011700     05  RUN-DATE-R REDEFINES RUN-DATE-NUMERIC.
011800         10  RUN-DATE-CCYY        PIC 9(04).
011900         10  RUN-DATE-MM          PIC 9(02).
012000         10  RUN-DATE-DD          PIC 9(02).
012100     05  RUN-TIME-NUMERIC         PIC 9(06).
012200     05  RUN-TIME-R REDEFINES RUN-TIME-NUMERIC.
012300         10  RUN-TIME-HH          PIC 9(02).
012400         10  RUN-TIME-MM          PIC 9(02).
012500         10  RUN-TIME-SS          PIC 9(02).
012550     05  FILLER                   PIC X(01).
012600*
013200 01  EXCEPTION-LINE-FIELDS.
013300     05  ELF-ACTION               PIC X(08).
013400     05  ELF-KEY-TEXT             PIC 9(09).
013500     05  ELF-REASON               PIC X(40).
013550     05  FILLER                   PIC X(01).
013600*
013700 PROCEDURE DIVISION.
013800*
013900 000-MAINTAIN-CART-FILE.
014000*
014100     OPEN INPUT  CART-TRAN-FILE
014200          I-O    CART-MASTER
014300          OUTPUT EXCEPTION-REPORT.
014400     PERFORM 900-GET-RUN-DATE-TIME.
014500     PERFORM 100-PROCESS-CART-TRANSACTION
014600         UNTIL TRANSACTION-EOF.
014700     CLOSE CART-TRAN-FILE
014800           CART-MASTER
014900           EXCEPTION-REPORT.
015000     STOP RUN.
015100*
015200 100-PROCESS-CART-TRANSACTION.
015300*
015400     PERFORM 110-READ-CART-TRANSACTION.
015500     IF NOT TRANSACTION-EOF
015600         PERFORM 120-GET-OR-CREATE-CART
015700         IF TRAN-IS-ADD
015800             PERFORM 200-APPLY-ADD-ACTION
015900         ELSE IF TRAN-IS-UPDATE
016000             PERFORM 210-APPLY-UPDATE-ACTION
016100         ELSE IF TRAN-IS-REMOVE
016200             PERFORM 220-APPLY-REMOVE-ACTION
016300         ELSE IF TRAN-IS-CLEAR
016400             PERFORM 230-APPLY-CLEAR-ACTION
016500         END-IF
016600         PERFORM 300-REWRITE-CART-MASTER.
016700*
016800 110-READ-CART-TRANSACTION.
016900*
017000     READ CART-TRAN-FILE
017100         AT END
017200             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
017300*
017400 120-GET-OR-CREATE-CART.
017500*
017600     MOVE TRAN-USER-ID TO CART-USER-ID.
017700     READ CART-MASTER
017800         INVALID KEY
017900             MOVE "N" TO MASTER-FOUND-SWITCH
018000         NOT INVALID KEY
018100             MOVE "Y" TO MASTER-FOUND-SWITCH.
018200     IF NOT MASTER-FOUND
018300         PERFORM 130-BUILD-NEW-CART
018400         PERFORM 310-WRITE-NEW-CART-MASTER.
018500*
018600 130-BUILD-NEW-CART.
018700*
018800     MOVE SPACE TO CART-MASTER-RECORD.
018900     MOVE TRAN-USER-ID TO CART-USER-ID.
019000     SET CART-EMPTY TO TRUE.
019100     MOVE ZERO TO CART-ITEM-COUNT.
019200     MOVE RUN-DATE-NUMERIC TO CART-LAST-UPDATE-DATE.
019300     MOVE RUN-TIME-NUMERIC TO CART-LAST-UPDATE-TIME.
019400*
019500 200-APPLY-ADD-ACTION.
019600*
019700     PERFORM 240-FIND-ITEM-IN-CART THRU 241-EXIT.
019800     IF ITEM-FOUND
019900         ADD TRAN-QTY TO CART-ITEM-QTY (WS-ITEM-SUB)
020000     ELSE
020100         PERFORM 250-APPEND-CART-LINE.
020200*
020300 210-APPLY-UPDATE-ACTION.
020400*
020500     PERFORM 240-FIND-ITEM-IN-CART THRU 241-EXIT.
020600     IF TRAN-QTY NOT GREATER THAN ZERO
020700         IF ITEM-FOUND
020800             PERFORM 260-DELETE-CART-LINE
020900         END-IF
021000     ELSE
021100         IF ITEM-FOUND
021200             MOVE TRAN-QTY TO CART-ITEM-QTY (WS-ITEM-SUB)
021300         ELSE
021400             PERFORM 250-APPEND-CART-LINE
021500         END-IF.
021600*
021700 220-APPLY-REMOVE-ACTION.
021800*
021900     PERFORM 240-FIND-ITEM-IN-CART THRU 241-EXIT.
022000     IF ITEM-FOUND
022100         PERFORM 260-DELETE-CART-LINE.
022200*
022300 230-APPLY-CLEAR-ACTION.
022400*
022500     MOVE ZERO TO CART-ITEM-COUNT.
022600     SET CART-EMPTY TO TRUE.
022700*
022800 240-FIND-ITEM-IN-CART.
022900*
023000     MOVE "N" TO ITEM-FOUND-SWITCH.
023100     MOVE ZERO TO WS-ITEM-SUB.
023200     IF CART-ITEM-COUNT NOT GREATER THAN ZERO
023300         GO TO 241-EXIT.
023400     PERFORM 241-SEARCH-CART-LINES
023500         VARYING WS-ITEM-SUB FROM 1 BY 1
023600         UNTIL WS-ITEM-SUB GREATER THAN CART-ITEM-COUNT
023700            OR ITEM-FOUND.
023800     IF NOT ITEM-FOUND
023900         MOVE ZERO TO WS-ITEM-SUB.
024000*
024100 241-SEARCH-CART-LINES.
024200*
024300     IF CART-ITEM-ID (WS-ITEM-SUB) EQUAL TRAN-ITEM-ID
024400         MOVE "Y" TO ITEM-FOUND-SWITCH.
024500 241-EXIT.
024600     EXIT.
024700*
024800 250-APPEND-CART-LINE.
024900*
025000     IF CART-ITEM-COUNT GREATER THAN OR EQUAL 50
025100         MOVE "ADD     " TO ELF-ACTION
025200         MOVE TRAN-USER-ID TO ELF-KEY-TEXT
025300         MOVE "CART LINE LIMIT OF 50 ITEMS EXCEEDED"
025400             TO ELF-REASON
025500         PERFORM 800-WRITE-EXCEPTION-LINE
025600     ELSE
025700         ADD 1 TO CART-ITEM-COUNT
025800         MOVE TRAN-ITEM-ID TO CART-ITEM-ID (CART-ITEM-COUNT)
025900         MOVE TRAN-QTY     TO CART-ITEM-QTY (CART-ITEM-COUNT)
026000         SET CART-ACTIVE TO TRUE.
026100*
026200 260-DELETE-CART-LINE.
026300*
026400     MOVE WS-ITEM-SUB TO WS-SAVE-COUNT.
026500     PERFORM 261-CLOSE-CART-LINE-GAP
026600         VARYING WS-ITEM-SUB FROM WS-SAVE-COUNT BY 1
026700         UNTIL WS-ITEM-SUB GREATER THAN OR EQUAL CART-ITEM-COUNT.
026800     SUBTRACT 1 FROM CART-ITEM-COUNT.
026900*
027000 261-CLOSE-CART-LINE-GAP.
027100*
027200     MOVE CART-ITEM-ID  (WS-ITEM-SUB + 1)
027250         TO CART-ITEM-ID  (WS-ITEM-SUB).
027300     MOVE CART-ITEM-QTY (WS-ITEM-SUB + 1)
027350         TO CART-ITEM-QTY (WS-ITEM-SUB).
027400*
027500 300-REWRITE-CART-MASTER.
027600*
027700     MOVE RUN-DATE-NUMERIC TO CART-LAST-UPDATE-DATE.
027800     MOVE RUN-TIME-NUMERIC TO CART-LAST-UPDATE-TIME.
027900     IF CART-ITEM-COUNT GREATER THAN ZERO
028000         SET CART-ACTIVE TO TRUE
028100     ELSE
028200         SET CART-EMPTY TO TRUE.
028300     REWRITE CART-MASTER-RECORD
028400         INVALID KEY
028500             DISPLAY "REWRITE ERROR ON CARTMAST FOR USER "
028600                 CART-USER-ID " STATUS " CARTMAST-FILE-STATUS.
028700*
028800 310-WRITE-NEW-CART-MASTER.
028900*
029000     WRITE CART-MASTER-RECORD
029100         INVALID KEY
029200             DISPLAY "WRITE ERROR ON CARTMAST FOR USER "
029300                 CART-USER-ID " STATUS " CARTMAST-FILE-STATUS.
029400*
029500 800-WRITE-EXCEPTION-LINE.
029600*
029700     STRING ELF-ACTION    DELIMITED BY SIZE
029800            " USER="      DELIMITED BY SIZE
029900            ELF-KEY-TEXT  DELIMITED BY SIZE
030000            " REJECTED: " DELIMITED BY SIZE
030100            ELF-REASON    DELIMITED BY SIZE
030200            INTO EXCEPTION-REPORT-LINE.
030300     WRITE EXCEPTION-REPORT-LINE.
030400*
030500 900-GET-RUN-DATE-TIME.
030600*
030700     ACCEPT SYS-DATE-YYMMDD FROM DATE.
030800     ACCEPT SYS-TIME-HHMMSSCC FROM TIME.
030900     IF SYS-DATE-YY LESS THAN 50
031000         MOVE 20 TO WS-CENTURY
031100     ELSE
031200         MOVE 19 TO WS-CENTURY.
031300     COMPUTE RUN-DATE-CCYY = WS-CENTURY * 100 + SYS-DATE-YY.
031400     MOVE SYS-DATE-MM TO RUN-DATE-MM.
031500     MOVE SYS-DATE-DD TO RUN-DATE-DD.
031600     MOVE SYS-TIME-HH TO RUN-TIME-HH.
031700     MOVE SYS-TIME-MM TO RUN-TIME-MM.
031800     MOVE SYS-TIME-SS TO RUN-TIME-SS.
