000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. RPT5000.
000400 AUTHOR. R G DEAN.
000500 INSTALLATION. RETAIL SYSTEMS DIVISION.
000600 DATE-WRITTEN. 07/22/88.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED -- INTERNAL USE ONLY.
000900*****************************************************************
001000* RPT5000 -- ORDER LISTING REPORT
001100*
001200* READS ONE SELECTION-PARAMETER RECORD OFF SELECT-PARM-FILE TO
001300* DECIDE WHICH ORDER-MASTER RECORDS TO LIST -- ALL ORDERS, ONE
001400* USER'S ORDERS, ORDERS OF ONE STATUS, OR ONE USER'S ORDERS OF
001500* ONE STATUS.  SELECTED RECORDS ARE SORTED DESCENDING BY
001600* ORDER-DATE THEN ORDER-TIME AND LISTED WITH A CONTROL BREAK ON
001700* ORDER-STATUS -- A SUBTOTAL LINE PRINTS EACH TIME THE STATUS ON
001800* THE REPORT CHANGES, AND A GRAND TOTAL LINE PRINTS AT THE END.
001900*
002000* CHANGE LOG
002100* 07/22/88   RGD  ORIGINAL PROGRAM.
002200* 04/22/92   RGD  ADDED PAYMENT-METHOD COLUMN PER TICKET OR-0512.
002300* 11/09/98   LMH  Y2K -- RUN-DATE HEADING NOW CARRIES A 4-DIGIT
002400*                 YEAR.  SEE 900-GET-RUN-DATE-TIME.
002500* 02/28/01   LMH  SELECTION NOW DRIVEN BY SELECT-PARM-FILE
002600*                 INSTEAD OF FOUR ENTRIES, PER TICKET OR-0778.
002700* 10/14/07   PDQ  STATUS SUBTOTAL LINE ADDED PER TICKET OR-1140 --
002800*                 PREVIOUSLY ONLY A GRAND TOTAL WAS PRINTED.
002850* 05/11/11   PDQ  420-PROCESS-SORTED-ORDER THRU 430-EXIT NOW RUN
002860*                 AS ONE PERFORM RANGE, TICKET IT-1206.
002870* 09/19/14   PDQ  810-WRITE-REPORT-HEADINGS NOW ADVANCES BY THE
002880*                 SPECIAL-NAMES C01 MNEMONIC INSTEAD OF THE
002890*                 LITERAL PAGE PHRASE, TICKET OR-0741.
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300*
003400 SOURCE-COMPUTER.  IBM-4341.
003500 OBJECT-COMPUTER.  IBM-4341.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000*
004100 FILE-CONTROL.
004200*
004300     SELECT SELECT-PARM-FILE ASSIGN TO SELPARM
004400                     ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT ORDER-MASTER     ASSIGN TO ORDMAST
004600                     ORGANIZATION IS RELATIVE
004700                     ACCESS IS SEQUENTIAL
004800                     FILE STATUS IS ORDMAST-FILE-STATUS.
004900     SELECT SORTWORK         ASSIGN TO SORTWK1.
005000     SELECT ORDER-LISTING-REPORT ASSIGN TO ORDLIST
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  SELECT-PARM-FILE.
005800*
005900 01  SELECT-PARM-RECORD.
006000     05  PARM-SELECTION-TYPE      PIC X(06).
006100         88  PARM-SEL-ALL                 VALUE "ALL".
006200         88  PARM-SEL-USER                VALUE "USER".
006300         88  PARM-SEL-STATUS               VALUE "STATUS".
006400         88  PARM-SEL-BOTH                VALUE "BOTH".
006500     05  PARM-USER-ID              PIC 9(09).
006600     05  PARM-STATUS               PIC X(10).
006700     05  FILLER                    PIC X(05).
006800*
006900 FD  ORDER-MASTER.
007000*
007100     COPY "Cobol-Copy-Ordmst.cpy".
007200*
007300 SD  SORTWORK.
007400*
007500 01  SORT-WORK-RECORD.
007600     05  SW-ORDER-DATE             PIC 9(08).
007700     05  SW-ORDER-TIME             PIC 9(06).
007800     05  FILLER                    PIC X(77).
007900*
008000 FD  ORDER-LISTING-REPORT.
008100*
008200 01  PRINT-AREA                    PIC X(132).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008510 77  WS-STATUS-COUNT           PIC S9(5)     USAGE COMP.
008520 77  WS-GRAND-COUNT            PIC S9(7)     USAGE COMP.
008530*
008600 01  SWITCHES.
008700     05  ORDMAST-EOF-SWITCH        PIC X   VALUE "N".
008800         88  ORDMAST-EOF                   VALUE "Y".
008900     05  SORTWORK-EOF-SWITCH       PIC X   VALUE "N".
009000         88  SORTWORK-EOF                  VALUE "Y".
009100     05  RECORD-SELECTED-SWITCH    PIC X   VALUE "N".
009200         88  RECORD-SELECTED               VALUE "Y".
009300     05  FIRST-DETAIL-LINE-SWITCH  PIC X   VALUE "Y".
009400         88  FIRST-DETAIL-LINE              VALUE "Y".
009500     05  FILLER                    PIC X(01).
009600*
009700 01  FILE-STATUS-FIELDS.
009800     05  ORDMAST-FILE-STATUS       PIC XX.
009900         88  ORDMAST-SUCCESSFUL            VALUE "00".
010000         88  ORDMAST-AT-END                VALUE "10".
010100     05  FILLER                    PIC X(01).
010200*
010800 01  ACCUMULATOR-FIELDS.
010900     05  WS-STATUS-AMOUNT          PIC S9(9)V99.
011000     05  WS-GRAND-AMOUNT           PIC S9(9)V99.
011100     05  WS-PREV-STATUS            PIC X(10).
011200     05  FILLER                    PIC X(01).
011300*
011400 01  SYSTEM-DATE-TIME.
011500     05  SYS-DATE-YYMMDD           PIC 9(06).
011600     05  SYS-DATE-R REDEFINES SYS-DATE-YYMMDD.
011700         10  SYS-DATE-YY           PIC 9(02).
011800         10  SYS-DATE-MM           PIC 9(02).
011900         10  SYS-DATE-DD           PIC 9(02).
012000     05  WS-CENTURY                PIC 9(02).
012100     05  FILLER                    PIC X(01).
012200*
012300 01  RUN-DATE-FIELDS.
012400     05  RUN-DATE-NUMERIC          PIC 9(08).
012500     05  RUN-DATE-R REDEFINES RUN-DATE-NUMERIC.
012600         10  RUN-DATE-CCYY         PIC 9(04).
012700         10  RUN-DATE-MM           PIC 9(02).
012800         10  RUN-DATE-DD           PIC 9(02).
012900     05  FILLER                    PIC X(01).
013000*
013100 01  REPORT-TITLE-LINE.
013200     05  FILLER   PIC X(20)  VALUE "ORDER LISTING REPORT".
013300     05  FILLER   PIC X(06)  VALUE SPACE.
013400     05  FILLER   PIC X(08)  VALUE "AS OF: ".
013500     05  RTL-MONTH PIC 9(02).
013600     05  FILLER   PIC X(01)  VALUE "/".
013700     05  RTL-DAY  PIC 9(02).
013800     05  FILLER   PIC X(01)  VALUE "/".
013900     05  RTL-YEAR PIC 9(04).
014000     05  FILLER   PIC X(90)  VALUE SPACE.
014100*
014200 01  COLUMN-HEADING-LINE.
014300     05  FILLER   PIC X(61)  VALUE
014400 "ORDER-ID   USER-ID    ORDER-DATE   ORDER-TIME   STATUS       ".
014500     05  FILLER   PIC X(46)  VALUE
014600 "PAYMENT-METHOD        ITEM-COUNT   ORDER-TOTAL".
014700     05  FILLER   PIC X(25)  VALUE SPACE.
014800*
014900 01  ORDER-DETAIL-LINE.
015000     05  ODL-ORDER-ID              PIC 9(09).
015100     05  FILLER                    PIC X(02)  VALUE SPACE.
015200     05  ODL-USER-ID               PIC 9(09).
015300     05  FILLER                    PIC X(02)  VALUE SPACE.
015400     05  ODL-ORDER-DATE            PIC 9(08).
015500     05  FILLER                    PIC X(05)  VALUE SPACE.
015600     05  ODL-ORDER-TIME            PIC 9(06).
015700     05  FILLER                    PIC X(07)  VALUE SPACE.
015800     05  ODL-STATUS                PIC X(10).
015900     05  FILLER                    PIC X(03)  VALUE SPACE.
016000     05  ODL-PAYMENT-METHOD        PIC X(20).
016100     05  FILLER                    PIC X(02)  VALUE SPACE.
016200     05  ODL-ITEM-COUNT            PIC ZZ9.
016300     05  FILLER                    PIC X(10)  VALUE SPACE.
016400     05  ODL-ORDER-TOTAL           PIC ZZZZZZZ9.99-.
016500     05  FILLER                    PIC X(24)  VALUE SPACE.
016600*
016700 01  STATUS-TOTAL-LINE.
016800     05  FILLER               PIC X(13)  VALUE "STATUS TOTAL ".
016900     05  STL-STATUS                PIC X(10).
017000     05  FILLER                    PIC X(01)  VALUE SPACE.
017100     05  FILLER                    PIC X(06)  VALUE "COUNT=".
017200     05  STL-COUNT                 PIC ZZZZ9.
017300     05  FILLER                    PIC X(01)  VALUE SPACE.
017400     05  FILLER                    PIC X(07)  VALUE "AMOUNT=".
017500     05  STL-AMOUNT                PIC ZZZZZZZ9.99-.
017600     05  FILLER                    PIC X(82)  VALUE SPACE.
017700*
017800 01  GRAND-TOTAL-LINE.
017900     05  FILLER               PIC X(12)  VALUE "GRAND TOTAL ".
018000     05  FILLER                    PIC X(06)  VALUE "COUNT=".
018100     05  GTL-COUNT                 PIC ZZZZZZ9.
018200     05  FILLER                    PIC X(01)  VALUE SPACE.
018300     05  FILLER                    PIC X(07)  VALUE "AMOUNT=".
018400     05  GTL-AMOUNT                PIC ZZZZZZZ9.99-.
018500     05  FILLER                    PIC X(84)  VALUE SPACE.
018600*
018700 PROCEDURE DIVISION.
018800*
018900 000-LIST-ORDERS.
019000*
019100     PERFORM 800-READ-SELECTION-PARM.
019200     PERFORM 900-GET-RUN-DATE-TIME.
019300     OPEN INPUT  ORDER-MASTER
019400          OUTPUT ORDER-LISTING-REPORT.
019500     PERFORM 810-WRITE-REPORT-HEADINGS.
019600     SORT SORTWORK
019700         ON DESCENDING KEY SW-ORDER-DATE
019800            DESCENDING KEY SW-ORDER-TIME
019900         INPUT PROCEDURE IS 100-SELECT-ORDER-RECORDS
020000         OUTPUT PROCEDURE IS 400-PRINT-ORDER-LISTING.
020100     CLOSE ORDER-MASTER
020200           ORDER-LISTING-REPORT.
020300     STOP RUN.
020400*
020500 100-SELECT-ORDER-RECORDS.
020600*
020700     PERFORM 110-SELECT-ONE-ORDER-RECORD
020800         UNTIL ORDMAST-EOF.
020900*
021000 110-SELECT-ONE-ORDER-RECORD.
021100*
021200     PERFORM 120-READ-ORDER-MASTER.
021300     IF NOT ORDMAST-EOF
021400         PERFORM 130-CHECK-SELECTION-CRITERIA
021500         IF RECORD-SELECTED
021600             MOVE ORDER-DATE TO SW-ORDER-DATE
021700             MOVE ORDER-TIME TO SW-ORDER-TIME
021800             RELEASE SORT-WORK-RECORD FROM ORDER-MASTER-RECORD.
021900*
022000 120-READ-ORDER-MASTER.
022100*
022200     READ ORDER-MASTER
022300         AT END
022400             MOVE "Y" TO ORDMAST-EOF-SWITCH.
022500*
022600 130-CHECK-SELECTION-CRITERIA.
022700*
022800     MOVE "Y" TO RECORD-SELECTED-SWITCH.
022900     EVALUATE TRUE
023000         WHEN PARM-SEL-USER
023100             IF ORDER-USER-ID NOT = PARM-USER-ID
023200                 MOVE "N" TO RECORD-SELECTED-SWITCH
023300             END-IF
023400         WHEN PARM-SEL-STATUS
023500             IF ORDER-STATUS NOT = PARM-STATUS
023600                 MOVE "N" TO RECORD-SELECTED-SWITCH
023700             END-IF
023800         WHEN PARM-SEL-BOTH
023900             IF ORDER-USER-ID NOT = PARM-USER-ID
024000                 OR ORDER-STATUS NOT = PARM-STATUS
024100                 MOVE "N" TO RECORD-SELECTED-SWITCH
024200             END-IF
024300     END-EVALUATE.
024400*
024500 400-PRINT-ORDER-LISTING.
024600*
024700     PERFORM 420-PROCESS-SORTED-ORDER THRU 430-EXIT
024800         UNTIL SORTWORK-EOF.
024900     PERFORM 480-PRINT-FINAL-STATUS-TOTAL.
025000     PERFORM 490-PRINT-GRAND-TOTAL.
025100*
025200 420-PROCESS-SORTED-ORDER.
025300*
025400     PERFORM 430-RETURN-SORTED-ORDER.
025410     IF SORTWORK-EOF
025420         GO TO 430-EXIT.
025430     IF NOT FIRST-DETAIL-LINE
025700         AND ORDER-STATUS NOT = WS-PREV-STATUS
025800         PERFORM 470-PRINT-STATUS-TOTAL-LINE.
026000     PERFORM 440-WRITE-DETAIL-LINE.
026100     MOVE ORDER-STATUS TO WS-PREV-STATUS.
026200     MOVE "N" TO FIRST-DETAIL-LINE-SWITCH.
026300     ADD 1 TO WS-STATUS-COUNT.
026400     ADD 1 TO WS-GRAND-COUNT.
026500     ADD ORDER-TOTAL TO WS-STATUS-AMOUNT.
026600     ADD ORDER-TOTAL TO WS-GRAND-AMOUNT.
026700*
026800 430-RETURN-SORTED-ORDER.
026900*
027000     RETURN SORTWORK INTO ORDER-MASTER-RECORD
027100         AT END
027200             MOVE "Y" TO SORTWORK-EOF-SWITCH.
027210 430-EXIT.
027220     EXIT.
027300*
027400 440-WRITE-DETAIL-LINE.
027500*
027600     MOVE ORDER-ID             TO ODL-ORDER-ID.
027700     MOVE ORDER-USER-ID        TO ODL-USER-ID.
027800     MOVE ORDER-DATE           TO ODL-ORDER-DATE.
027900     MOVE ORDER-TIME           TO ODL-ORDER-TIME.
028000     MOVE ORDER-STATUS         TO ODL-STATUS.
028100     MOVE ORDER-PAYMENT-METHOD TO ODL-PAYMENT-METHOD.
028200     MOVE ORDER-ITEM-COUNT     TO ODL-ITEM-COUNT.
028300     MOVE ORDER-TOTAL          TO ODL-ORDER-TOTAL.
028400     MOVE ORDER-DETAIL-LINE    TO PRINT-AREA.
028500     WRITE PRINT-AREA.
028600*
028700 470-PRINT-STATUS-TOTAL-LINE.
028800*
028900     MOVE WS-PREV-STATUS  TO STL-STATUS.
029000     MOVE WS-STATUS-COUNT TO STL-COUNT.
029100     MOVE WS-STATUS-AMOUNT TO STL-AMOUNT.
029200     MOVE STATUS-TOTAL-LINE TO PRINT-AREA.
029300     WRITE PRINT-AREA.
029400     MOVE ZERO TO WS-STATUS-COUNT.
029500     MOVE ZERO TO WS-STATUS-AMOUNT.
029600*
029700 480-PRINT-FINAL-STATUS-TOTAL.
029800*
029900     IF NOT FIRST-DETAIL-LINE
030000         PERFORM 470-PRINT-STATUS-TOTAL-LINE.
030100*
030200 490-PRINT-GRAND-TOTAL.
030300*
030400     MOVE WS-GRAND-COUNT  TO GTL-COUNT.
030500     MOVE WS-GRAND-AMOUNT TO GTL-AMOUNT.
030600     MOVE GRAND-TOTAL-LINE TO PRINT-AREA.
030700     WRITE PRINT-AREA.
030800*
030900 800-READ-SELECTION-PARM.
031000*
031100     OPEN INPUT SELECT-PARM-FILE.
031200     READ SELECT-PARM-FILE
031300         AT END
031400             MOVE "ALL" TO PARM-SELECTION-TYPE.
031500     CLOSE SELECT-PARM-FILE.
031600*
031700 810-WRITE-REPORT-HEADINGS.
031800*
031900     MOVE RUN-DATE-MM   TO RTL-MONTH.
032000     MOVE RUN-DATE-DD   TO RTL-DAY.
032100     MOVE RUN-DATE-CCYY TO RTL-YEAR.
032200     MOVE REPORT-TITLE-LINE TO PRINT-AREA.
032300     WRITE PRINT-AREA AFTER ADVANCING C01.
032400     MOVE COLUMN-HEADING-LINE TO PRINT-AREA.
032500     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
032600*
032700 900-GET-RUN-DATE-TIME.
032800*
032900     ACCEPT SYS-DATE-YYMMDD FROM DATE.
033000     IF SYS-DATE-YY LESS THAN 50
033100         MOVE 20 TO WS-CENTURY
033200     ELSE
033300         MOVE 19 TO WS-CENTURY
033400     END-IF.
033500     COMPUTE RUN-DATE-CCYY = WS-CENTURY * 100 + SYS-DATE-YY.
033600     MOVE SYS-DATE-MM TO RUN-DATE-MM.
033700     MOVE SYS-DATE-DD TO RUN-DATE-DD.
