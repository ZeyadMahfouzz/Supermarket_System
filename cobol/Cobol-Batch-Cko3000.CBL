000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. CKO3000.
000400 AUTHOR. R G DEAN.
000500 INSTALLATION. RETAIL SYSTEMS DIVISION.
000600 DATE-WRITTEN. 07/01/88.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED -- INTERNAL USE ONLY.
000900*****************************************************************
001000* CKO3000 -- CHECKOUT: CART-MASTER TO ORDER-MASTER CONVERSION
001100*
001200* READS ORDER-TRAN-FILE FOR OTRAN-ACTION = CHECKOUT (SETSTATUS AND
001300* CANCEL RECORDS ON THE SAME FILE ARE ORD4000'S JOB AND ARE
001400* SKIPPED HERE UNPROCESSED).  FOR EACH CHECKOUT, THE USER'S
001500* CART-MASTER IS SNAPSHOTTED INTO A NEW ORDER-MASTER PLUS ITS
001600* ORDER-DETAIL LINES, PRICED FROM THE ITEM-PRICE TABLE LOADED AT
001700* STARTUP, THEN THE CART IS CLEARED (NOT DELETED).  A CART THAT
001750* IS MISSING OR EMPTY IS REJECTED TO THE EXCEPTION REPORT, WHICH
001800* THIS STEP OPENS EXTEND SINCE CRT2000 RAN EARLIER IN THE SAME
001900* JOB AND CREATED IT.
002000*
002100* CHANGE LOG
002200* 07/01/88   RGD  ORIGINAL PROGRAM.
002300* 04/22/92   RGD  PAYMENT METHOD DEFAULT "UNSPECIFIED" ADDED PER
002400*                 TICKET OR-0512.
002500* 11/02/98   LMH  Y2K -- RUN-DATE NOW CARRIES A 4-DIGIT YEAR; SEE
002600*                 900-GET-RUN-DATE-TIME.
002700* 02/14/01   LMH  NEXT-ORDER-ID IS NOW DERIVED BY SCANNING ORDMAST
002800*                 ON STARTUP INSTEAD OF FROM A SEPARATE CONTROL
002900*                 RECORD -- THAT FILE WAS DROPPED WHEN THE OLD
002950*                 SEQUENTIAL ORDER LOG WAS RETIRED.
003100* 08/30/06   PDQ  ITEM-PRICE TABLE ENLARGED TO 2000 ENTRIES,
003150*                 TICKET IT-0933 (CATALOG GROWTH).
003200* 05/11/11   PDQ  221-WRITE-ONE-DETAIL-LINE NOTES AN ITEM WITH NO
003210*                 PRICE-TABLE ENTRY ON THE EXCEPTION REPORT BUT
003220*                 STILL SHIPS THE LINE AT ZERO, TICKET IT-1206.
003240* 09/19/14   PDQ  ORDER-ITEM-COUNT NOW COUNTED FROM DETAIL LINES
003250*                 ACTUALLY WRITTEN INSTEAD OF COPIED FROM
003260*                 CART-ITEM-COUNT UP FRONT, TICKET OR-0741.  THE
003270*                 200-APPLY-CHECKOUT-TRANSACTION REJECT NOW
003280*                 EXITS THRU 200-EXIT.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700*
003800 SOURCE-COMPUTER.  IBM-4341.
003900 OBJECT-COMPUTER.  IBM-4341.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT ORDER-TRAN-FILE   ASSIGN TO ORDTRAN
004800                     ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT CART-MASTER       ASSIGN TO CARTMAST
005000                     ORGANIZATION IS INDEXED
005100                     ACCESS IS DYNAMIC
005200                     RECORD KEY IS CART-USER-ID
005300                     FILE STATUS IS CARTMAST-FILE-STATUS.
005400     SELECT ORDER-MASTER      ASSIGN TO ORDMAST
005500                     ORGANIZATION IS RELATIVE
005600                     ACCESS IS DYNAMIC
005700                     RELATIVE KEY IS WS-ORDER-RRN
005800                     FILE STATUS IS ORDMAST-FILE-STATUS.
005900     SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDTL
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT ITEM-PRICE-FILE   ASSIGN TO ITMPRC
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT EXCEPTION-REPORT  ASSIGN TO EXCPRPT
006400                     ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900*
007000 FD  ORDER-TRAN-FILE.
007100*
007200     COPY "Cobol-Copy-Ordtran.cpy".
007300*
007400 FD  CART-MASTER.
007500*
007600     COPY "Cobol-Copy-Cartmst.cpy".
007700*
007800 FD  ORDER-MASTER.
007900*
008000     COPY "Cobol-Copy-Ordmst.cpy".
008100*
008200 FD  ORDER-DETAIL-FILE.
008300*
008400     COPY "Cobol-Copy-Orddtl.cpy".
008500*
008600 FD  ITEM-PRICE-FILE.
008700*
008800     01  ITEM-PRICE-FILE-RECORD.
008900         05  IPF-ITEM-ID              PIC 9(09).
009000         05  IPF-UNIT-PRICE           PIC S9(07)V99.
009100         05  FILLER                   PIC X(05).
009200*
009300 FD  EXCEPTION-REPORT.
009400*
009500 01  EXCEPTION-REPORT-LINE            PIC X(80).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009810 77  WS-ITEM-SUB              PIC S9(4)     USAGE COMP.
009820 77  WS-PRICE-TABLE-COUNT     PIC S9(4)     USAGE COMP.
009830 77  WS-DETAIL-LINE-COUNT     PIC S9(4)     USAGE COMP.
009840*
009900 01  SWITCHES.
010000     05  TRAN-EOF-SWITCH          PIC X   VALUE "N".
010100         88  TRAN-EOF                     VALUE "Y".
010200     05  PRICE-EOF-SWITCH         PIC X   VALUE "N".
010300         88  PRICE-EOF                    VALUE "Y".
010400     05  CART-FOUND-SWITCH        PIC X   VALUE "N".
010500         88  CART-FOUND                   VALUE "Y".
010600     05  PRICE-FOUND-SWITCH       PIC X   VALUE "N".
010700         88  PRICE-FOUND                  VALUE "Y".
010800     05  FILLER                   PIC X(01).
010900*
011000 01  FILE-STATUS-FIELDS.
011100     05  CARTMAST-FILE-STATUS     PIC XX.
011200         88  CARTMAST-SUCCESSFUL          VALUE "00" "04".
011300         88  CARTMAST-NOTFOUND            VALUE "23".
011400     05  ORDMAST-FILE-STATUS      PIC XX.
011500         88  ORDMAST-SUCCESSFUL           VALUE "00" "04".
011600         88  ORDMAST-AT-END                VALUE "10".
011700     05  FILLER                   PIC X(01).
011800*
011900 01  SUBSCRIPTS-AND-COUNTERS.
012000     05  WS-ORDER-RRN             PIC S9(9)     USAGE COMP.
012100     05  WS-NEXT-ORDER-RRN        PIC S9(9)     USAGE COMP.
012500     05  FILLER                   PIC X(01).
012600*
012700 01  ITEM-PRICE-TABLE-AREA.
012800     05  ITEM-PRICE-TABLE OCCURS 2000 TIMES
012900                     ASCENDING KEY IS TBL-ITEM-ID
013000                     INDEXED BY TBL-NDX.
013100         10  TBL-ITEM-ID          PIC 9(09).
013200         10  TBL-UNIT-PRICE       PIC S9(07)V99.
013300*
013400 01  ORDER-BUILD-FIELDS.
013500     05  WS-DETAIL-QTY            PIC S9(07).
013600     05  WS-DETAIL-PRICE          PIC S9(07)V99.
013700     05  WS-DETAIL-SUBTOTAL       PIC S9(09)V99.
013800     05  WS-ORDER-TOTAL           PIC S9(09)V99.
013900     05  FILLER                   PIC X(01).
014000*
014100 01  SYSTEM-DATE-TIME.
014200     05  SYS-DATE-YYMMDD          PIC 9(06).
014300     05  SYS-DATE-R REDEFINES SYS-DATE-YYMMDD.
014400         10  SYS-DATE-YY          PIC 9(02).
014500         10  SYS-DATE-MM          PIC 9(02).
014600         10  SYS-DATE-DD          PIC 9(02).
014700     05  SYS-TIME-HHMMSSCC        PIC 9(08).
014800     05  SYS-TIME-R REDEFINES SYS-TIME-HHMMSSCC.
014900         10  SYS-TIME-HH          PIC 9(02).
015000         10  SYS-TIME-MM          PIC 9(02).
015100         10  SYS-TIME-SS          PIC 9(02).
015200         10  SYS-TIME-CC          PIC 9(02).
015300     05  WS-CENTURY               PIC 9(02).
015400     05  FILLER                   PIC X(01).
015500*
015600 01  RUN-DATE-FIELDS.
015700     05  RUN-DATE-NUMERIC         PIC 9(08).
015800     05  RUN-DATE-R REDEFINES RUN-DATE-NUMERIC.
015900         10  RUN-DATE-CCYY        PIC 9(04).
016000         10  RUN-DATE-MM          PIC 9(02).
016100         10  RUN-DATE-DD          PIC 9(02).
016200     05  RUN-TIME-NUMERIC         PIC 9(06).
016300     05  RUN-TIME-R REDEFINES RUN-TIME-NUMERIC.
016400         10  RUN-TIME-HH          PIC 9(02).
016500         10  RUN-TIME-MM          PIC 9(02).
016600         10  RUN-TIME-SS          PIC 9(02).
016700     05  FILLER                   PIC X(01).
016800*
016900 01  EXCEPTION-LINE-FIELDS.
017000     05  ELF-ACTION               PIC X(08).
017100     05  ELF-KEY-TEXT             PIC 9(09).
017200     05  ELF-REASON               PIC X(40).
017300     05  FILLER                   PIC X(01).
017400*
017500 PROCEDURE DIVISION.
017600*
017700 000-CHECKOUT-CARTS-TO-ORDERS.
017800*
017900     OPEN INPUT  ORDER-TRAN-FILE
018000                 ITEM-PRICE-FILE
018100          I-O    CART-MASTER
018200                 ORDER-MASTER
018300          OUTPUT ORDER-DETAIL-FILE
018400          EXTEND EXCEPTION-REPORT.
018500     PERFORM 900-GET-RUN-DATE-TIME.
018600     PERFORM 910-LOAD-ITEM-PRICE-TABLE
018700         UNTIL PRICE-EOF.
018800     PERFORM 920-FIND-NEXT-ORDER-RRN.
018900     PERFORM 100-PROCESS-CHECKOUT-TRANSACTION
019000         UNTIL TRAN-EOF.
019100     CLOSE ORDER-TRAN-FILE
019200           ITEM-PRICE-FILE
019300           CART-MASTER
019400           ORDER-MASTER
019500           ORDER-DETAIL-FILE
019600           EXCEPTION-REPORT.
019700     STOP RUN.
019800*
019900 100-PROCESS-CHECKOUT-TRANSACTION.
020000*
020100     PERFORM 110-READ-ORDER-TRANSACTION.
020200     IF NOT TRAN-EOF AND OTRAN-IS-CHECKOUT
020300         PERFORM 200-APPLY-CHECKOUT-TRANSACTION THRU 200-EXIT.
020400*
020500 110-READ-ORDER-TRANSACTION.
020600*
020700     READ ORDER-TRAN-FILE
020800         AT END
020900             MOVE "Y" TO TRAN-EOF-SWITCH.
021000*
021100 200-APPLY-CHECKOUT-TRANSACTION.
021200*
021300     MOVE OTRAN-USER-ID TO CART-USER-ID.
021400     READ CART-MASTER
021500         INVALID KEY
021600             MOVE "N" TO CART-FOUND-SWITCH
021700         NOT INVALID KEY
021800             MOVE "Y" TO CART-FOUND-SWITCH.
021900     IF NOT CART-FOUND OR CART-ITEM-COUNT NOT GREATER THAN ZERO
022000         MOVE "CHECKOUT" TO ELF-ACTION
022100         MOVE OTRAN-USER-ID TO ELF-KEY-TEXT
022200         MOVE "CART NOT FOUND OR EMPTY" TO ELF-REASON
022300         PERFORM 800-WRITE-EXCEPTION-LINE
022310         GO TO 200-EXIT.
022400     PERFORM 210-BUILD-NEW-ORDER.
022500     PERFORM 220-WRITE-ORDER-DETAIL-LINES.
022600     PERFORM 230-WRITE-NEW-ORDER-MASTER.
022700     PERFORM 240-CLEAR-SOURCE-CART.
022800 200-EXIT.
022810     EXIT.
022900*
023000 210-BUILD-NEW-ORDER.
023100*
023200     MOVE SPACE TO ORDER-MASTER-RECORD.
023300     MOVE WS-NEXT-ORDER-RRN TO WS-ORDER-RRN.
023400     MOVE WS-ORDER-RRN TO ORDER-ID.
023500     MOVE OTRAN-USER-ID TO ORDER-USER-ID.
023600     MOVE RUN-DATE-NUMERIC TO ORDER-DATE.
023700     MOVE RUN-TIME-NUMERIC TO ORDER-TIME.
023800     SET ORDER-STAT-SHIPPING TO TRUE.
023900     IF OTRAN-PAYMENT EQUAL SPACE OR LOW-VALUE
024000         MOVE "UNSPECIFIED" TO ORDER-PAYMENT-METHOD
024100     ELSE
024200         MOVE OTRAN-PAYMENT TO ORDER-PAYMENT-METHOD.
024300     MOVE ZERO TO WS-DETAIL-LINE-COUNT.
024400     MOVE ZERO TO WS-ORDER-TOTAL.
024500     ADD 1 TO WS-NEXT-ORDER-RRN.
024600*
024700 220-WRITE-ORDER-DETAIL-LINES.
024800*
024900     PERFORM 221-WRITE-ONE-DETAIL-LINE
025000         VARYING WS-ITEM-SUB FROM 1 BY 1
025100         UNTIL WS-ITEM-SUB GREATER THAN CART-ITEM-COUNT.
025150     MOVE WS-DETAIL-LINE-COUNT TO ORDER-ITEM-COUNT.
025200     MOVE WS-ORDER-TOTAL TO ORDER-TOTAL.
025300*
025400 221-WRITE-ONE-DETAIL-LINE.
025500*
025600     MOVE ZERO TO WS-DETAIL-PRICE.
025610     PERFORM 222-LOOKUP-ITEM-PRICE.
025620     IF NOT PRICE-FOUND
025630         MOVE "DETAIL  " TO ELF-ACTION
025640         MOVE CART-ITEM-ID (WS-ITEM-SUB) TO ELF-KEY-TEXT
025650         MOVE "ITEM PRICE NOT FOUND, PRICED AT ZERO" TO ELF-REASON
025660         PERFORM 800-WRITE-EXCEPTION-LINE.
025800     MOVE SPACE TO ORDER-DETAIL-RECORD.
025900     MOVE ORDER-ID TO DETAIL-ORDER-ID.
026000     MOVE CART-ITEM-ID (WS-ITEM-SUB) TO DETAIL-ITEM-ID.
026100     MOVE CART-ITEM-QTY (WS-ITEM-SUB) TO DETAIL-QTY.
026200     MOVE WS-DETAIL-PRICE TO DETAIL-UNIT-PRICE.
026300     MOVE CART-ITEM-QTY (WS-ITEM-SUB) TO WS-DETAIL-QTY.
026400     COMPUTE WS-DETAIL-SUBTOTAL ROUNDED =
026500         WS-DETAIL-QTY * WS-DETAIL-PRICE.
026600     MOVE WS-DETAIL-SUBTOTAL TO DETAIL-SUBTOTAL.
026700     ADD WS-DETAIL-SUBTOTAL TO WS-ORDER-TOTAL.
026800     WRITE ORDER-DETAIL-RECORD.
026850     ADD 1 TO WS-DETAIL-LINE-COUNT.
026900*
027000 222-LOOKUP-ITEM-PRICE.
027100*
027200     MOVE "N" TO PRICE-FOUND-SWITCH.
027300     IF WS-PRICE-TABLE-COUNT GREATER THAN ZERO
027400         SEARCH ALL ITEM-PRICE-TABLE
027500             AT END
027600                 MOVE "N" TO PRICE-FOUND-SWITCH
027700             WHEN TBL-ITEM-ID (TBL-NDX) EQUAL
027800                     CART-ITEM-ID (WS-ITEM-SUB)
027900                 MOVE "Y" TO PRICE-FOUND-SWITCH
028000                 MOVE TBL-UNIT-PRICE (TBL-NDX) TO WS-DETAIL-PRICE.
028100*
028200 230-WRITE-NEW-ORDER-MASTER.
028300*
028400     WRITE ORDER-MASTER-RECORD
028500         INVALID KEY
028600             DISPLAY "WRITE ERROR ON ORDMAST FOR ORDER "
028700                 ORDER-ID " STATUS " ORDMAST-FILE-STATUS.
028800*
028900 240-CLEAR-SOURCE-CART.
029000*
029100     MOVE ZERO TO CART-ITEM-COUNT.
029200     SET CART-EMPTY TO TRUE.
029300     MOVE RUN-DATE-NUMERIC TO CART-LAST-UPDATE-DATE.
029400     MOVE RUN-TIME-NUMERIC TO CART-LAST-UPDATE-TIME.
029500     REWRITE CART-MASTER-RECORD
029600         INVALID KEY
029700             DISPLAY "REWRITE ERROR ON CARTMAST FOR USER "
029800                 CART-USER-ID " STATUS " CARTMAST-FILE-STATUS.
029900*
030000 800-WRITE-EXCEPTION-LINE.
030100*
030200     STRING ELF-ACTION    DELIMITED BY SIZE
030300            " USER="      DELIMITED BY SIZE
030400            ELF-KEY-TEXT  DELIMITED BY SIZE
030500            " REJECTED: " DELIMITED BY SIZE
030600            ELF-REASON    DELIMITED BY SIZE
030700            INTO EXCEPTION-REPORT-LINE.
030800     WRITE EXCEPTION-REPORT-LINE.
030900*
031000 900-GET-RUN-DATE-TIME.
031100*
031200     ACCEPT SYS-DATE-YYMMDD FROM DATE.
031300     ACCEPT SYS-TIME-HHMMSSCC FROM TIME.
031400     IF SYS-DATE-YY LESS THAN 50
031500         MOVE 20 TO WS-CENTURY
031600     ELSE
031700         MOVE 19 TO WS-CENTURY.
031800     COMPUTE RUN-DATE-CCYY = WS-CENTURY * 100 + SYS-DATE-YY.
031900     MOVE SYS-DATE-MM TO RUN-DATE-MM.
032000     MOVE SYS-DATE-DD TO RUN-DATE-DD.
032100     MOVE SYS-TIME-HH TO RUN-TIME-HH.
032200     MOVE SYS-TIME-MM TO RUN-TIME-MM.
032300     MOVE SYS-TIME-SS TO RUN-TIME-SS.
032400*
032500 910-LOAD-ITEM-PRICE-TABLE.
032600*
032700     READ ITEM-PRICE-FILE
032800         AT END
032900             MOVE "Y" TO PRICE-EOF-SWITCH.
033000     IF NOT PRICE-EOF
033100         ADD 1 TO WS-PRICE-TABLE-COUNT
033200         MOVE IPF-ITEM-ID TO TBL-ITEM-ID (WS-PRICE-TABLE-COUNT)
033300         MOVE IPF-UNIT-PRICE
033350             TO TBL-UNIT-PRICE (WS-PRICE-TABLE-COUNT).
033400*
033500 920-FIND-NEXT-ORDER-RRN.
033600*
033700     MOVE ZERO TO WS-NEXT-ORDER-RRN.
033800     PERFORM 921-SCAN-ORDER-MASTER
033900         UNTIL ORDMAST-AT-END.
034000     ADD 1 TO WS-NEXT-ORDER-RRN.
034100*
034200 921-SCAN-ORDER-MASTER.
034300*
034400     READ ORDER-MASTER NEXT RECORD
034500         AT END
034600             MOVE "10" TO ORDMAST-FILE-STATUS.
034700     IF NOT ORDMAST-AT-END
034800         IF ORDER-ID GREATER THAN WS-NEXT-ORDER-RRN
034900             MOVE ORDER-ID TO WS-NEXT-ORDER-RRN
035000         END-IF
035100         MOVE ORDER-ID TO WS-ORDER-RRN.
