      *****************************************************************
      ** ORDMST  -  ORDER MASTER RECORD LAYOUT
      **
      ** ONE RECORD PER ORDER.  ASSIGNED TO A RELATIVE FILE -- THE
      ** RELATIVE RECORD NUMBER *IS* THE ORDER-ID, ASSIGNED
      ** SEQUENTIALLY BY CKO3000 STARTING AT 1, SO NO SEPARATE INDEX
      ** OR CONTROL FILE IS NEEDED TO GET BACK TO AN ORDER BY NUMBER.
      **
      ** 06/14/88   RGD  ORIGINAL LAYOUT.
      ** 04/22/92   RGD  ADDED ORDER-PAYMENT-METHOD PER TICKET OR-0512.
      ** 12/07/98   LMH  Y2K -- ORDER-DATE EXPANDED FROM YYMMDD TO
      **                 CCYYMMDD.  ORDER-DATE-R REDEFINES ADDED.
      ** 07/16/03   PDQ  ORDER-TOTAL WIDENED TO S9(9)V99, TICKET
      **                 OR-0640 (LARGE BULK ORDERS OVERFLOWING S9(7)).
      *****************************************************************
       01  ORDER-MASTER-RECORD.
           05  ORDER-ID                    PIC 9(09).
           05  ORDER-USER-ID               PIC 9(09).
           05  ORDER-DATE                  PIC 9(08).
           05  ORDER-DATE-R REDEFINES ORDER-DATE.
               10  ORDER-DATE-CCYY         PIC 9(04).
               10  ORDER-DATE-MM           PIC 9(02).
               10  ORDER-DATE-DD           PIC 9(02).
           05  ORDER-TIME                  PIC 9(06).
           05  ORDER-TIME-R REDEFINES ORDER-TIME.
               10  ORDER-TIME-HH           PIC 9(02).
               10  ORDER-TIME-MM           PIC 9(02).
               10  ORDER-TIME-SS           PIC 9(02).
           05  ORDER-STATUS                PIC X(10).
               88  ORDER-STAT-PENDING              VALUE "PENDING".
               88  ORDER-STAT-SHIPPING             VALUE "SHIPPING".
               88  ORDER-STAT-SHIPPED              VALUE "SHIPPED".
               88  ORDER-STAT-DELIVERED            VALUE "DELIVERED".
               88  ORDER-STAT-CANCELLED            VALUE "CANCELLED".
           05  ORDER-PAYMENT-METHOD        PIC X(20).
           05  ORDER-ITEM-COUNT            PIC 9(03).
           05  ORDER-TOTAL                 PIC S9(9)V99.
           05  FILLER                      PIC X(20).
